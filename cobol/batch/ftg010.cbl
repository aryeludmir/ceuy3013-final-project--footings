000100*****************************************************************
000200*                                                               *
000300*              FOOTING DESIGN BATCH - REQUEST DRIVER            *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000      PROGRAM-ID.          FTG010.
001100*
001200      AUTHOR.               R J HARTLEY.
001300*
001400      INSTALLATION.         HARTLEY STRUCTURAL SYSTEMS.
001500*
001600      DATE-WRITTEN.         04/06/86.
001700*
001800      DATE-COMPILED.
001900*
002000      SECURITY.             UNCLASSIFIED - FOR USE ON THE FOOTING
002100*                           DESIGN BATCH RUN ONLY.
002200*
002300*    REMARKS.              READS THE FOOTING REQUEST FILE, APPLIES
002400*                           DEFAULTS, DISPATCHES WALL V COLUMN
002500*                           PROCESSING TO FTGCALC, WRITES ONE DETAIL
002600*                           REPORT BLOCK AND ONE RESULT RECORD PER
002700*                           FOOTING, AND A RUN TOTALS BLOCK AT EOF.
002800*                           REPLACES THE OLD TWO-DRIVER SET (ONE FOR
002900*                           THE STRUCTURED FILE, ONE FOR THE COMMA
003000*                           FILE) - BOTH ARE NOW THE SAME RUN.
003100*
003200*    CALLED MODULES.       FTGCALC.
003300*
003400*    FILES USED.           FOOTING-REQUESTS.  INPUT.
003500*                           FOOTING-RESULTS.   OUTPUT.
003600*                           DETAIL-REPORT.     OUTPUT, PRINT.
003700*
003800*    ERROR MESSAGES USED.
003900*      FT001 - FT004, SY001.
004000*
004100* CHANGES.
004200* 04/06/86 RJH - CREATED.
004300* 02/02/87 RJH - ADDED THE RUN TOTALS BLOCK AT THE OPERATOR'S
004400*                REQUEST - PREVIOUSLY ONLY THE DETAIL LINES PRINTED.
004500* 21/01/89 RJH - CARRIES FTG-WIDTH-RESTR THROUGH FOR COLUMN
004510*                FOOTINGS - BLANK MEANS NO RESTRICTION, NO
004520*                DEFAULT VALUE APPLIES.
004600* 09/09/94 RJH - BAR-COAT NOW CARRIED THROUGH TO THE RESULT RECORD.
004700* 11/08/99 RJH - Y2K REVIEW - NO DATE FIELDS READ OR WRITTEN BY
004800*                THIS PROGRAM, NO CHANGE REQUIRED. LOGGED FOR AUDIT.
004900* 24/02/04 RJH - FTG-COL-LOC NOW DEFAULTS TO "interior" ONLY FOR
005000*                COLUMN FOOTINGS, AS PER THE REVISED SPEC - WALL
005100*                FOOTINGS LEFT BLANK.
005200* 19/02/12 PJW - CONSOLIDATED THE COMMA-FILE DRIVER INTO THIS ONE -
005300*                BOTH INPUT FORMS NOW SHARE 2000-APPLY-DEFAULTS AND
005400*                3000-PROCESS-FOOTING. COMMA FILE NO LONGER WRITES
005500*                FOOTING-RESULTS - SEE 7000-WRITE-RESULT.
005600* 14/10/25 RJH - ALL PROGRAMS UPGRADED TO V3.3 NUMBERING.
005700* 17/03/26 RJH - ADDED WS-RUN-TOTALS-PAIR AND FTG-DIMENSIONS-WALL
005800*                REDEFINES (COPYBOOKS) FOR THE DEFAULTING REWRITE.
005810* 29/04/26 PJW - 8000-WRITE-TOTALS NOW STEPS WS-FOOTING-COUNTS
005820*                THROUGH 8100-WRITE-COUNT-LINE INSTEAD OF TWO
005830*                HARD-CODED BLOCKS - ONE NEW COUNT CLASS IS NOW A
005840*                TABLE ENTRY, NOT A NEW PARAGRAPH.
005900*
006000*****************************************************************
006100*
006200 ENVIRONMENT               DIVISION.
006300*================================
006400*
006500 CONFIGURATION             SECTION.
006600 SOURCE-COMPUTER.          HARTLEY-3090.
006700 OBJECT-COMPUTER.          HARTLEY-3090.
006800 COPY "envdiv.cob".
006900*
007000 INPUT-OUTPUT              SECTION.
007100 FILE-CONTROL.
007200 COPY "selftreq.cob".
007300 COPY "selftres.cob".
007400 COPY "selftprt.cob".
007500*
007600 DATA                      DIVISION.
007700*================================
007800*
007900 FILE                      SECTION.
008000*
008100 COPY "fdftreq.cob".
008200 COPY "fdftres.cob".
008300 COPY "fdftprt.cob".
008400*
008500 WORKING-STORAGE           SECTION.
008600*-------------------------------
008700*
008800 77  WS-PROG-NAME           PIC X(17)      VALUE "FTG010  (1.0.00)".
008900*
009000 COPY "wsftgcom.cob".
009100*
009800 LINKAGE                   SECTION.
009900*-------------------------------
010000*
010100 COPY "wsftglnk.cob".
010200*
010300 PROCEDURE DIVISION.
010400*===================
010500*
010600 0000-MAIN-CONTROL                SECTION.
010700*----------------------------------------------------------------
010800     PERFORM 1000-OPEN-FILES     THRU 1000-EXIT.
010900     PERFORM 2000-READ-REQUEST   THRU 2000-EXIT.
011000     PERFORM 3000-PROCESS-FOOTING THRU 3000-EXIT
011100             UNTIL WS-EOF.
011200     PERFORM 8000-WRITE-TOTALS   THRU 8000-EXIT.
011300     PERFORM 9000-CLOSE-FILES    THRU 9000-EXIT.
011400     GOBACK.
011500*
011600 0000-EXIT.
011700     EXIT SECTION.
011800*
011900 1000-OPEN-FILES                  SECTION.
012000*----------------------------------------------------------------
012100     MOVE     ZERO TO WS-WALL-COUNT WS-COLUMN-COUNT WS-GRAND-TOTAL.
012200     OPEN     INPUT FTG-REQUEST-FILE.
012300     IF       FTG-REQ-STATUS NOT = "00"
012400              DISPLAY FT001 FTG-REQ-STATUS
012500              DISPLAY SY001
012600              MOVE 1 TO RETURN-CODE
012700              GOBACK
012800     END-IF.
012900     OPEN     OUTPUT FTG-RESULT-FILE.
013000     IF       FTG-RES-STATUS NOT = "00"
013100              DISPLAY FT003 FTG-RES-STATUS
013200              DISPLAY SY001
013300              MOVE 2 TO RETURN-CODE
013400              GOBACK
013500     END-IF.
013600     OPEN     OUTPUT FTG-PRINT-FILE.
013700     IF       FTG-PRT-STATUS NOT = "00"
013800              DISPLAY FT004 FTG-PRT-STATUS
013900              DISPLAY SY001
014000              MOVE 3 TO RETURN-CODE
014100              GOBACK
014200     END-IF.
014300 1000-EXIT.
014400     EXIT SECTION.
014500*
014600 2000-READ-REQUEST                SECTION.
014700*----------------------------------------------------------------
014800     READ     FTG-REQUEST-FILE
014900              AT END
015000                   MOVE "Y" TO WS-EOF-SWITCH
015100     END-READ.
015200     IF       NOT WS-EOF
015300              AND FTG-REQ-STATUS NOT = "00"
015400              DISPLAY FT002 FTG-REQ-STATUS
015500              MOVE "Y" TO WS-EOF-SWITCH
015600     END-IF.
015700 2000-EXIT.
015800     EXIT SECTION.
015900*
016000 3000-PROCESS-FOOTING              SECTION.
016100*----------------------------------------------------------------
016200     PERFORM 4000-APPLY-DEFAULTS   THRU 4000-EXIT.
016300     PERFORM 5000-DISPATCH-FOOTING THRU 5000-EXIT.
016400     PERFORM 6000-WRITE-DETAIL     THRU 6000-EXIT.
016500     PERFORM 7000-WRITE-RESULT     THRU 7000-EXIT.
016600     PERFORM 2000-READ-REQUEST     THRU 2000-EXIT.
016700 3000-EXIT.
016800     EXIT SECTION.
016900*
017000 4000-APPLY-DEFAULTS               SECTION.
017100*----------------------------------------------------------------
017200*    BLANK OPTIONAL NUMERIC FIELDS (ZERO) AND BLANK OPTIONAL
017300*    ALPHANUMERIC FIELDS (SPACES) TAKE THEIR DEFAULT VALUE.
017400*
017500     IF       FTG-W-C = ZERO
017600              MOVE 150 TO FTG-W-C
017700     END-IF.
017800     IF       FTG-W-E = ZERO
017900              MOVE 100 TO FTG-W-E
018000     END-IF.
018100     IF       FTG-BOTTOM = ZERO
018200              MOVE 4 TO FTG-BOTTOM
018300     END-IF.
018400     IF       FTG-PRECISION = ZERO
018500              MOVE .08333333 TO FTG-PRECISION
018600     END-IF.
018700     IF       FTG-CONC-TYPE = SPACES
018800              MOVE "nw" TO FTG-CONC-TYPE
018900     END-IF.
019000     IF       FTG-TYPE NOT = "wall  "
019100              AND FTG-COL-LOC = SPACES
019200              MOVE "interior" TO FTG-COL-LOC
019300     END-IF.
019400 4000-EXIT.
019500     EXIT SECTION.
019600*
019700 5000-DISPATCH-FOOTING             SECTION.
019800*----------------------------------------------------------------
019900*    FTG-TYPE = "wall  " USES FTG-WIDTH AS THE WALL WIDTH AND
020000*    CARRIES FTG-WALL-TYPE.  ANYTHING ELSE IS A COLUMN FOOTING,
020100*    USING FTG-WIDTH / FTG-LENGTH, FTG-WIDTH-RESTR AND FTG-COL-LOC.
020200*    EITHER WAY THE SAME FOUR CALC-ENGINE FUNCTIONS ARE CALLED.
020300*
020400     MOVE     FTG-DEAD-LOAD  TO FTGC-DEAD-LOAD.
020500     MOVE     FTG-LIVE-LOAD  TO FTGC-LIVE-LOAD.
020600     MOVE     1 TO FTGC-FUNCTION.
020700     CALL     "FTGCALC" USING FTGC-PARAMETER-BLOCK.
020800     MOVE     FTGC-FACT-LOAD TO FTG-RES-FACT-LOAD.
020900*
021000     MOVE     FTG-RHO        TO FTGC-RHO.
021100     MOVE     FTG-WIDTH      TO FTGC-WIDTH.
021200     MOVE     FTG-EFF-DEPTH  TO FTGC-EFF-DEPTH.
021300     MOVE     2 TO FTGC-FUNCTION.
021400     CALL     "FTGCALC" USING FTGC-PARAMETER-BLOCK.
021500     MOVE     FTGC-REQD-AREA TO FTG-RES-REQD-AREA.
021600*
021700     MOVE     FTG-F-C        TO FTGC-F-C.
021800     MOVE     FTG-GRADE      TO FTGC-GRADE.
021900     MOVE     3 TO FTGC-FUNCTION.
022000     CALL     "FTGCALC" USING FTGC-PARAMETER-BLOCK.
022100     MOVE     FTGC-MIN-AREA  TO FTG-RES-MIN-AREA.
022200*
022300     IF       FTG-RES-REQD-AREA > FTG-RES-MIN-AREA
022400              MOVE FTG-RES-REQD-AREA TO FTG-RES-GOV-AREA
022500     ELSE
022600              MOVE FTG-RES-MIN-AREA  TO FTG-RES-GOV-AREA
022700     END-IF.
022800*
022900     MOVE     FTG-A-S-P      TO FTGC-A-S-P.
023000     MOVE     FTG-W-E        TO FTGC-W-E.
023100     MOVE     FTG-W-C        TO FTGC-W-C.
023200     MOVE     FTG-BOTTOM     TO FTGC-BOTTOM.
023300     MOVE     FTG-DEPTH      TO FTGC-DEPTH.
023400     MOVE     4 TO FTGC-FUNCTION.
023500     CALL     "FTGCALC" USING FTGC-PARAMETER-BLOCK.
023600     MOVE     FTGC-NET-ASP   TO FTG-RES-NET-ASP.
023700*
023800     IF       FTG-TYPE = "wall  "
023900              ADD 1 TO WS-WALL-COUNT
024000     ELSE
024100              ADD 1 TO WS-COLUMN-COUNT
024200     END-IF.
024300     ADD      1 TO WS-GRAND-TOTAL.
024400 5000-EXIT.
024500     EXIT SECTION.
024600*
024700 6000-WRITE-DETAIL                 SECTION.
024800*----------------------------------------------------------------
024900     MOVE     SPACES         TO FTG-PL-HEADING.
025000     MOVE     "FOOTING: "    TO FTG-PL-HD-LIT-1.
025100     MOVE     FTG-ID         TO FTG-PL-HD-ID.
025200     MOVE     "TYPE: "       TO FTG-PL-HD-LIT-2.
025300     IF       FTG-TYPE = "wall  "
025400              MOVE "wall  "   TO FTG-PL-HD-TYPE
025500     ELSE
025600              MOVE "column"   TO FTG-PL-HD-TYPE
025700     END-IF.
025800     WRITE    FTG-PRINT-LINE FROM FTG-PL-HEADING.
025900*
026000     MOVE     SPACES       TO FTG-PL-DETAIL.
026100     MOVE     "  FACTORED LOAD .........." TO FTG-PL-DT-LABEL.
026200     MOVE     FTG-RES-FACT-LOAD TO FTG-PL-DT-VALUE.
026300     MOVE     SPACES            TO FTG-PL-DT-UNITS.
026400     WRITE    FTG-PRINT-LINE FROM FTG-PL-DETAIL.
026500*
026600     MOVE     "  NET SOIL PRESSURE ......" TO FTG-PL-DT-LABEL.
026700     MOVE     FTG-RES-NET-ASP   TO FTG-PL-DT-VALUE.
026800     MOVE     "PSF"             TO FTG-PL-DT-UNITS.
026900     WRITE    FTG-PRINT-LINE FROM FTG-PL-DETAIL.
027000*
027100     MOVE     "  REQD STEEL AREA ........" TO FTG-PL-DT-LABEL.
027200     MOVE     FTG-RES-REQD-AREA TO FTG-PL-DT-VALUE.
027300     MOVE     "SQ IN"           TO FTG-PL-DT-UNITS.
027400     WRITE    FTG-PRINT-LINE FROM FTG-PL-DETAIL.
027500*
027600     MOVE     "  MIN  STEEL AREA ........" TO FTG-PL-DT-LABEL.
027700     MOVE     FTG-RES-MIN-AREA  TO FTG-PL-DT-VALUE.
027800     MOVE     "SQ IN"           TO FTG-PL-DT-UNITS.
027900     WRITE    FTG-PRINT-LINE FROM FTG-PL-DETAIL.
028000*
028100     MOVE     "  GOVERNING AREA ........." TO FTG-PL-DT-LABEL.
028200     MOVE     FTG-RES-GOV-AREA  TO FTG-PL-DT-VALUE.
028300     MOVE     "SQ IN"           TO FTG-PL-DT-UNITS.
028400     WRITE    FTG-PRINT-LINE FROM FTG-PL-DETAIL.
028500*
028600     MOVE     SPACES        TO FTG-PL-BARCOAT.
028700     MOVE     "  BAR COATING ............" TO FTG-PL-BC-LABEL.
028800     MOVE     FTG-BAR-COAT  TO FTG-PL-BC-VALUE.
028900     WRITE    FTG-PRINT-LINE FROM FTG-PL-BARCOAT.
029000*
029100     WRITE    FTG-PRINT-LINE FROM FTG-PL-BLANK.
029200*
029300     DISPLAY  FTG-ID " " FTG-TYPE " GOV AREA=" FTG-RES-GOV-AREA
029400              " NET ASP=" FTG-RES-NET-ASP.
029500 6000-EXIT.
029600     EXIT SECTION.
029700*
029800 7000-WRITE-RESULT                 SECTION.
029900*----------------------------------------------------------------
030000     MOVE     FTG-ID         TO FTG-RES-ID.
030100     MOVE     FTG-TYPE       TO FTG-RES-TYPE.
030200     MOVE     FTG-BAR-COAT   TO FTG-RES-BAR-COAT.
030300     WRITE    FTG-RESULT-RECORD.
030400 7000-EXIT.
030500     EXIT SECTION.
030600*
030700 8000-WRITE-TOTALS                 SECTION.
030800*----------------------------------------------------------------
030900     WRITE    FTG-PRINT-LINE FROM FTG-PL-BLANK.
031000     PERFORM  8100-WRITE-COUNT-LINE THRU 8100-EXIT
031010              VARYING WS-SUBSCRIPT FROM 1 BY 1
031020              UNTIL WS-SUBSCRIPT > 2.
031600     MOVE     "TOTAL FOOTINGS PROCESSED ...." TO FTG-PL-TL-TEXT.
031700     MOVE     WS-GRAND-TOTAL-R TO FTG-PL-TL-VALUE.
031800     WRITE    FTG-PRINT-LINE FROM FTG-PL-TOT-LABEL.
031900     DISPLAY  "WALL=" WS-WALL-COUNT " COLUMN=" WS-COLUMN-COUNT
032000              " TOTAL=" WS-GRAND-TOTAL.
032100 8000-EXIT.
032200     EXIT SECTION.
032300*
032310 8100-WRITE-COUNT-LINE                SECTION.
032320*----------------------------------------------------------------
032330     IF       WS-SUBSCRIPT = 1
032340              MOVE "WALL FOOTINGS PROCESSED ....." TO FTG-PL-TL-TEXT
032350     ELSE
032360              MOVE "COLUMN FOOTINGS PROCESSED ..." TO FTG-PL-TL-TEXT
032370     END-IF.
032380     MOVE     WS-FOOTING-COUNTS (WS-SUBSCRIPT) TO FTG-PL-TL-VALUE.
032390     WRITE    FTG-PRINT-LINE FROM FTG-PL-TOT-LABEL.
032395 8100-EXIT.
032397     EXIT SECTION.
032400*
032500 9000-CLOSE-FILES                  SECTION.
032510*----------------------------------------------------------------
032600     CLOSE    FTG-REQUEST-FILE.
032700     CLOSE    FTG-RESULT-FILE.
032800     CLOSE    FTG-PRINT-FILE.
032900 9000-EXIT.
033000     EXIT SECTION.
