000100*****************************************************************
000200*                                                               *
000300*        SHARED WORKING-STORAGE - FOOTING BATCH CONTROL         *
000400*                                                               *
000500*****************************************************************
000600*  COPIED INTO FTG010 ONLY.  HOLDS THE END-OF-FILE SWITCH AND
000700*  THE THREE RUN TOTALS REQUIRED BY THE BATCH FLOW.
000800*
000900*  CHANGES.
001000*  04/06/86 RJH - CREATED.
001100*  11/08/99 RJH - Y2K REVIEW - NO DATE FIELDS HERE, NO CHANGE.
001200*  17/03/26 RJH - ADDED WS-RUN-TOTALS-PAIR REDEFINE SO THE WALL
001300*                 AND COLUMN COUNTS CAN BE STEPPED AS A TABLE
001400*                 FROM 8000-WRITE-TOTALS.
001500*
001700 01  FTG-REQ-STATUS              PIC XX.
001800 01  FTG-RES-STATUS              PIC XX.
001900 01  FTG-PRT-STATUS              PIC XX.
002000*
002100 01  WS-EOF-SWITCH               PIC X       VALUE "N".
002200     88  WS-EOF                  VALUE "Y".
002300     88  WS-NOT-EOF               VALUE "N".
002400*
002500 01  WS-RUN-TOTALS.
002600     03  WS-WALL-COUNT           PIC 9(4)    COMP.
002700     03  WS-COLUMN-COUNT         PIC 9(4)    COMP.
002800     03  WS-GRAND-TOTAL          PIC 9(4)    COMP.
002810     03  FILLER                  PIC 9(4)    COMP.
002900*
003000 01  WS-RUN-TOTALS-PAIR REDEFINES WS-RUN-TOTALS.
003100     03  WS-FOOTING-COUNTS       PIC 9(4)    COMP OCCURS 2.
003200     03  WS-GRAND-TOTAL-R        PIC 9(4)    COMP.
003210     03  FILLER                  PIC 9(4)    COMP.
003300*
003400 01  WS-SUBSCRIPT                PIC 9       COMP.
003500*
003600 01  FTG-ERROR-MESSAGES.
003700     03  FT001   PIC X(40) VALUE
003800         "FT001 FOOTING REQUEST FILE NOT FOUND -".
003900     03  FT002   PIC X(38) VALUE
004000         "FT002 FOOTING REQUEST READ ERROR - ".
004100     03  FT003   PIC X(34) VALUE
004200         "FT003 RESULTS FILE OPEN ERROR - ".
004300     03  FT004   PIC X(34) VALUE
004400         "FT004 PRINT FILE OPEN ERROR - ".
004500     03  SY001   PIC X(39) VALUE
004600         "SY001 ABORTING RUN - STATUS FOLLOWS - ".
004700*
004800     03  FILLER  PIC X(05).
