000100*****************************************************************
000200*                                                               *
000300*                 FOOTING DESIGN - CALC ENGINE                  *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000      PROGRAM-ID.          FTGCALC.
001100*
001200      AUTHOR.               R J HARTLEY.
001300*
001400      INSTALLATION.         HARTLEY STRUCTURAL SYSTEMS.
001500*
001600      DATE-WRITTEN.         04/06/86.
001700*
001800      DATE-COMPILED.
001900*
002000      SECURITY.             UNCLASSIFIED - FOR USE ON THE FOOTING
002100*                           DESIGN BATCH RUN ONLY.
002200*
002300*    REMARKS.              FOUR PURE CALCULATIONS, CALLED ONCE PER
002400*                           FOOTING BY FTG010 -
002500*                             1 FACTORED DESIGN LOAD
002600*                             2 REQUIRED FLEXURAL STEEL AREA
002700*                             3 MINIMUM FLEXURAL STEEL AREA
002800*                             4 NET ALLOWABLE SOIL PRESSURE
002900*                           NO FILE I/O IN THIS MODULE.
003000*
003100*    CALLED BY.            FTG010.
003200*
003300*    CALLS.                NONE.
003400*
003500* CHANGES.
003600* 04/06/86 RJH - CREATED.
003700* 13/11/87 RJH - ADDED FUNCTION 3, MINIMUM STEEL AREA - NO SQRT
003800*                INSTRUCTION ON THIS COMPILER SO WRITTEN AS A
003900*                NEWTON ITERATION IN 3100-SQUARE-ROOT-FC.
004000* 02/05/90 RJH - ROUNDING ON FUNCTION 1 WAS TRUNCATING, NOW USES
004100*                COMPUTE ... ROUNDED THROUGHOUT.
004200* 30/11/93 RJH - RAISED THE NEWTON ITERATION LIMIT FROM 15 TO 25
004300*                AFTER A HIGH F-C CASE FAILED TO CONVERGE IN TIME.
004400* 11/08/99 RJH - Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, NO
004500*                CHANGE REQUIRED. LOGGED FOR THE AUDIT ONLY.
004600* 24/02/04 RJH - TIGHTENED WS-SQRT-TOLERANCE FROM .001 TO .0001 AS
004700*                REQUESTED BY THE CHECKING ENGINEER.
004800* 19/02/12 PJW - MOVED GRADE-TO-FY MULTIPLY INTO 3000-MINIMUM-AREA
004900*                SO FUNCTION 3 NO LONGER NEEDS A SEPARATE CALL.
005000* 14/10/25 RJH - ALL PROGRAMS UPGRADED TO V3.3 NUMBERING.
005100* 17/03/26 RJH - ADDED THE THREE WORKING-STORAGE REDEFINES - SEE
005200*                WS-SQRT-FIELDS-FLAT, WS-MIN-AREA-WORK-FLAT AND
005300*                WS-NET-ASP-WORK-FLAT - FOR THE FAST ZEROISE ON
005400*                ENTRY TO EACH FUNCTION.
005410* 10/08/26 PJW - WS-OVERBURDEN-E/C WERE UNSIGNED - A FOOTING WITH
005420*                FTNG-DEPTH GREATER THAN BOTTOM-OF-FTNG MADE THE
005430*                FIRST SUBTRACT GO NEGATIVE AND THE UNSIGNED FIELD
005440*                STORED THE ABSOLUTE VALUE, WRONG-SIGNING THE
005450*                OVERBURDEN TERM INTO FTGC-NET-ASP.  BOTH FIELDS
005460*                NOW CARRY A SIGN THROUGH TO THE FINAL COMPUTE.
005500*
005600*****************************************************************
005700*
005800 ENVIRONMENT               DIVISION.
005900*================================
006000*
006100 CONFIGURATION             SECTION.
006200 SOURCE-COMPUTER.          HARTLEY-3090.
006300 OBJECT-COMPUTER.          HARTLEY-3090.
006400 COPY "envdiv.cob".
006500*
006600 DATA                      DIVISION.
006700*================================
006800*
006900 WORKING-STORAGE           SECTION.
007000*-------------------------------
007100*
007200 77  WS-PROG-NAME           PIC X(17)      VALUE "FTGCALC (1.0.00)".
007300*
007400 01  WS-SQRT-FIELDS.
007500     03  WS-SQRT-GUESS       PIC 9(4)V9(8).
007600     03  WS-SQRT-PREV        PIC 9(4)V9(8).
007700 01  WS-SQRT-FIELDS-FLAT REDEFINES WS-SQRT-FIELDS
007800                                  PIC 9(24).
007900*
008000 01  WS-SQRT-TEMP            PIC 9(4)V9(8).
008100 01  WS-SQRT-DIFF            PIC 9(4)V9(8).
008200 01  WS-SQRT-RADICAND        PIC 9(5).
008300 01  WS-SQRT-TOLERANCE       PIC 9V9(8)   VALUE 0.00010000.
008400 01  WS-SQRT-ITERATIONS      PIC 99        COMP.
008500 01  WS-SQRT-SWITCH          PIC X         VALUE "N".
008600     88  WS-SQRT-CONVERGED                VALUE "Y".
008700*
008800 01  WS-MIN-AREA-WORK.
008900     03  WS-AREA-A           PIC 9(4)V9(4).
009000     03  WS-AREA-B           PIC 9(4)V9(4).
009100 01  WS-MIN-AREA-WORK-FLAT REDEFINES WS-MIN-AREA-WORK
009200                                  PIC 9(16).
009300*
009400 01  WS-FY                   PIC 9(5).
009500*
009600 01  WS-NET-ASP-WORK.
009700     03  WS-OVERBURDEN-E     PIC S9(5)V99.
009800     03  WS-OVERBURDEN-C     PIC S9(5)V99.
009900 01  WS-NET-ASP-WORK-FLAT REDEFINES WS-NET-ASP-WORK
010000                                  PIC 9(14).
010100*
010200 LINKAGE                   SECTION.
010300*-------------------------------
010400*
010500 COPY "wsftglnk.cob".
010600*
010700 PROCEDURE DIVISION USING FTGC-PARAMETER-BLOCK.
010800*==============================================
010900*
011000 0000-MAIN-CONTROL.
011100*----------------------------------------------------------------
011200     MOVE ZERO          TO WS-SQRT-FIELDS-FLAT
011300                           WS-MIN-AREA-WORK-FLAT
011400                           WS-NET-ASP-WORK-FLAT.
011500     GO TO  1000-FACTORED-LOAD
011600            2000-REQUIRED-AREA
011700            3000-MINIMUM-AREA
011800            4000-NET-SOIL-PRESSURE
011900                       DEPENDING ON FTGC-FUNCTION.
012000     GO TO  9999-EXIT-PROGRAM.
012100*
012200 1000-FACTORED-LOAD.
012300*----------------------------------------------------------------
012400*    ACI 5.3.1 - U = 1.2 DEAD-LOAD + 1.6 LIVE-LOAD.
012500*
012600     COMPUTE FTGC-FACT-LOAD ROUNDED =
012700             (1.2 * FTGC-DEAD-LOAD) + (1.6 * FTGC-LIVE-LOAD).
012800     GO TO  9999-EXIT-PROGRAM.
012900*
013000 2000-REQUIRED-AREA.
013100*----------------------------------------------------------------
013200*    ACI 9.6.1.1 - AS-REQD = RHO TIMES B TIMES D.
013300*
013400     COMPUTE FTGC-REQD-AREA ROUNDED =
013500             FTGC-RHO * FTGC-WIDTH * FTGC-EFF-DEPTH.
013600     GO TO  9999-EXIT-PROGRAM.
013700*
013800 3000-MINIMUM-AREA.
013900*----------------------------------------------------------------
014000*    ACI 9.6.1.2 - AS-MIN = MAX(A,B) WHERE
014100*      A = (3 SQRT(F-C) / FY) TIMES B TIMES D
014200*      B = (200 / FY)         TIMES B TIMES D
014300*    FY = GRADE TIMES 1000.
014400*
014500     PERFORM 3100-SQUARE-ROOT-FC THRU 3100-EXIT.
014600     COMPUTE WS-FY = FTGC-GRADE * 1000.
014700     COMPUTE WS-AREA-A ROUNDED =
014800             (3 * WS-SQRT-GUESS / WS-FY) * FTGC-WIDTH
014900                                         * FTGC-EFF-DEPTH.
015000     COMPUTE WS-AREA-B ROUNDED =
015100             (200 / WS-FY) * FTGC-WIDTH * FTGC-EFF-DEPTH.
015200     IF      WS-AREA-A > WS-AREA-B
015300             MOVE WS-AREA-A TO FTGC-MIN-AREA
015400     ELSE
015500             MOVE WS-AREA-B TO FTGC-MIN-AREA
015600     END-IF.
015700     GO TO  9999-EXIT-PROGRAM.
015800*
015900 3100-SQUARE-ROOT-FC.
016000*----------------------------------------------------------------
016100*    MANUAL NEWTON ITERATION - NO SQRT VERB OR FUNCTION ON THIS
016200*    COMPILER.  F-C IS ALWAYS NON-NEGATIVE SO ONE REAL ROOT ONLY.
016300*
016400     MOVE   FTGC-F-C        TO WS-SQRT-RADICAND.
016500     IF      WS-SQRT-RADICAND = ZERO
016600             MOVE ZERO TO WS-SQRT-GUESS
016700             GO TO 3100-EXIT
016800     END-IF.
016900     DIVIDE  WS-SQRT-RADICAND BY 2 GIVING WS-SQRT-GUESS.
017000     MOVE    ZERO TO WS-SQRT-ITERATIONS.
017100     MOVE    "N"  TO WS-SQRT-SWITCH.
017200     PERFORM 3110-NEWTON-STEP THRU 3110-EXIT
017300             UNTIL WS-SQRT-CONVERGED
017400                OR WS-SQRT-ITERATIONS > 25.
017500 3100-EXIT.
017600     EXIT.
017700*
017800 3110-NEWTON-STEP.
017900*----------------------------------------------------------------
018000     ADD     1 TO WS-SQRT-ITERATIONS.
018100     MOVE    WS-SQRT-GUESS TO WS-SQRT-PREV.
018200     DIVIDE   WS-SQRT-RADICAND BY WS-SQRT-GUESS
018300              GIVING WS-SQRT-TEMP ROUNDED.
018400     ADD      WS-SQRT-GUESS TO WS-SQRT-TEMP.
018500     DIVIDE   WS-SQRT-TEMP BY 2 GIVING WS-SQRT-GUESS ROUNDED.
018600     SUBTRACT WS-SQRT-GUESS FROM WS-SQRT-PREV GIVING WS-SQRT-DIFF.
018700     IF       WS-SQRT-DIFF < ZERO
018800              MULTIPLY WS-SQRT-DIFF BY -1 GIVING WS-SQRT-DIFF
018900     END-IF.
019000     IF       WS-SQRT-DIFF < WS-SQRT-TOLERANCE
019100              SET WS-SQRT-CONVERGED TO TRUE
019200     END-IF.
019300 3110-EXIT.
019400     EXIT.
019500*
019600 4000-NET-SOIL-PRESSURE.
019700*----------------------------------------------------------------
019800*    NET-ASP = A-S-P - W-E(BOTTOM - DEPTH) - W-C(DEPTH).
019900*
020000     SUBTRACT FTGC-DEPTH FROM FTGC-BOTTOM
020100              GIVING WS-OVERBURDEN-E.
020200     MULTIPLY FTGC-W-E BY WS-OVERBURDEN-E.
020300     MULTIPLY FTGC-W-C BY FTGC-DEPTH GIVING WS-OVERBURDEN-C.
020400     COMPUTE  FTGC-NET-ASP ROUNDED =
020500              FTGC-A-S-P - WS-OVERBURDEN-E - WS-OVERBURDEN-C.
020600     GO TO   9999-EXIT-PROGRAM.
020700*
020800 9999-EXIT-PROGRAM.
020900*----------------------------------------------------------------
021000     EXIT PROGRAM.
