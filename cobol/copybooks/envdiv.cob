000100*****************************************************************
000200*                                                               *
000300*              SHARED ENVIRONMENT DIVISION FRAGMENT             *
000400*                                                               *
000500*****************************************************************
000600*
000700* COPIED INTO EVERY PROGRAM OF THE FOOTING DESIGN BATCH SO THAT
000800* THE PRINTER-FORM AND SWITCH SETTINGS ARE IDENTICAL ACROSS THE
000900* WHOLE RUN.  DO NOT HAND-EDIT A COPY OF THIS IN A PROGRAM - FIX
001000* IT HERE AND RECOMPILE EVERYTHING.
001100*
001200* CHANGES.
001300*    04/06/86 RJH - CREATED.
001400*    19/02/91 RJH - ADDED UPSI-3 FOR THE /NOPRINT OVERRIDE.
001500*    11/08/99 RJH - Y2K REVIEW - NO DATE FIELDS IN THIS FRAGMENT,
001600*                   NO CHANGE REQUIRED.
001700*    07/03/26 RJH - ADDED CLASS FTG-ALPHA FOR THE COL-LOC EDIT.
001800*
002000 SPECIAL-NAMES.
002100     C01 IS TOP-OF-FORM
002200     CLASS FTG-ALPHA IS "A" THRU "Z" "a" THRU "z"
002300     CLASS FTG-NUMERIC IS "0" THRU "9"
002400     SWITCH-1 IS FTG-SW-NOPRINT
002500         ON STATUS IS FTG-SW-NOPRINT-ON
002600         OFF STATUS IS FTG-SW-NOPRINT-OFF.
