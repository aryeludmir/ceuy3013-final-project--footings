000100*****************************************************************
000200*          SELECT - FOOTING DESIGN REQUEST INPUT FILE           *
000300*****************************************************************
000400*
000500* 04/06/86 RJH - CREATED.
000600* 14/10/25 RJH - RENAMED LOGICAL FROM FTREQ1 TO FTG-REQUEST-FILE
000700*                TO MATCH THE OTHER TWO SELECTS IN THIS RUN.
000800*
001000     SELECT FTG-REQUEST-FILE ASSIGN TO "FOOTING-REQUESTS"
001100         ORGANIZATION IS LINE SEQUENTIAL
001200         FILE STATUS IS FTG-REQ-STATUS.
