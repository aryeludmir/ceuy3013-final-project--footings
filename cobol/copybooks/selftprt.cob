000100*****************************************************************
000200*             SELECT - FOOTING DETAIL REPORT PRINT FILE         *
000300*****************************************************************
000400*
000500* 04/06/86 RJH - CREATED.
000600* 02/09/93 RJH - MOVED TO LINE SEQUENTIAL SO THE REPORT CAN BE
000700*                SPOOLED THROUGH THE NEW LASER PRINTER QUEUE.
000800*
001000     SELECT FTG-PRINT-FILE ASSIGN TO "DETAIL-REPORT"
001100         ORGANIZATION IS LINE SEQUENTIAL
001200         FILE STATUS IS FTG-PRT-STATUS.
