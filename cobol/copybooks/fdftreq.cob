000100*****************************************************************
000200*                                                               *
000300*        FOOTING DESIGN REQUEST RECORD - INPUT FILE             *
000400*        ONE RECORD PER FOOTING, WALL OR COLUMN                 *
000500*                                                               *
000600*****************************************************************
000700*  FILE SIZE 120 BYTES FIXED, LINE SEQUENTIAL, NO KEY - RECORDS
000800*  ARE PROCESSED IN THE ORDER THEY ARE FOUND ON THE FILE.
000900*
001000*  OPTIONAL FIELDS LEFT BLANK (ZERO OR SPACES) ARE DEFAULTED BY
001100*  THE DRIVER - SEE 2000-APPLY-DEFAULTS IN FTG010.
001200*
001300*  CHANGES.
001400*  04/06/86 RJH - CREATED FOR THE FOOTING SIZING RUN.
001500*  21/01/89 RJH - ADDED WIDTH-RESTRICTION FOR COLUMN FOOTINGS.
001600*  09/09/94 RJH - ADDED BAR-COAT, CARRIED THROUGH TO RESULTS ONLY.
001700*  11/08/99 RJH - Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, NO
001800*                 CHANGE REQUIRED.
001900*  17/03/26 RJH - ADDED FTG-DIMENSIONS-WALL AND THE OPTIONAL-
002000*                 GROUP-FLAT REDEFINES FOR 2000-APPLY-DEFAULTS.
002100*
002300 FD  FTG-REQUEST-FILE
002400     LABEL RECORDS ARE STANDARD
002500     RECORD CONTAINS 120 CHARACTERS.
002600*
002700 01  FTG-REQUEST-RECORD.
002800     03  FTG-ID                  PIC X(8).
002900     03  FTG-TYPE                PIC X(6).
003000*        "wall  " OR "column"; ANYTHING ELSE TREATED AS COLUMN.
003100     03  FTG-DIMENSIONS.
003200         05  FTG-WIDTH           PIC 9(3)V99.
003300         05  FTG-LENGTH          PIC 9(3)V99.
003400     03  FTG-DIMENSIONS-WALL REDEFINES FTG-DIMENSIONS.
003500         05  FTG-WALL-WIDTH      PIC 9(3)V99.
003600*        WALL FOOTINGS USE FTG-WIDTH AS THE WALL WIDTH ONLY -
003700*        THE SECOND SLOT (FTG-LENGTH) IS NOT USED FOR A WALL.
003800         05  FILLER              PIC 9(3)V99.
003900     03  FTG-WALL-TYPE           PIC X(8).
004000*        MASONRY, CONCRETE ETC - WALL FOOTINGS ONLY.
004100     03  FTG-DEAD-LOAD           PIC 9(5)V99.
004200     03  FTG-LIVE-LOAD           PIC 9(5)V99.
004300     03  FTG-F-C                 PIC 9(5).
004400*        CONCRETE COMPRESSIVE STRENGTH F'C IN PSI.
004500     03  FTG-GRADE               PIC 9(2).
004600*        REBAR GRADE - FY = FTG-GRADE TIMES 1000 PSI.
004700     03  FTG-A-S-P               PIC 9(4)V99.
004800*        GROSS ALLOWABLE SOIL PRESSURE, PSF.
004900     03  FTG-BAR-COAT            PIC X(6).
005000*        "EPOXY " OR BLANK = UNCOATED - CARRIED TO RESULTS, NOT
005100*        USED IN ANY CALCULATION.
005200     03  FTG-OPTIONAL-GROUP.
005300         05  FTG-W-C             PIC 9(3)V99.
005400*            UNIT WEIGHT OF CONCRETE, PCF - DEFAULT 150.
005500         05  FTG-W-E             PIC 9(3)V99.
005600*            UNIT WEIGHT OF EARTH, PCF - DEFAULT 100.
005700         05  FTG-BOTTOM          PIC 9(2)V99.
005800*            DEPTH GRADE TO BOTTOM OF FOOTING, FT - DEFAULT 4.
005900         05  FTG-PRECISION       PIC 9V9(8).
006000*            PLAN ROUNDING INCREMENT, FT - DEFAULT 0.08333333.
006100         05  FTG-CONC-TYPE       PIC X(2).
006200*            NW, LW OR S_LW - DEFAULT NW.
006300     03  FTG-OPTIONAL-GROUP-FLAT REDEFINES FTG-OPTIONAL-GROUP
006400                                 PIC X(25).
006500     03  FTG-WIDTH-RESTR         PIC 9(3)V99.
006600*        MAX ALLOWED FOOTING WIDTH, FT - COLUMN FOOTINGS ONLY,
006700*        MAY BE BLANK MEANING NO RESTRICTION.
006800     03  FTG-COL-LOC             PIC X(8).
006900*        INTERIOR, EDGE OR CORNER - DEFAULT INTERIOR, COLUMNS.
007000     03  FTG-RHO                 PIC V9(5).
007100*        TENSION STEEL RATIO USED FOR THE REQUIRED-AREA CALC.
007200     03  FTG-EFF-DEPTH           PIC 9(3)V99.
007300*        EFFECTIVE DEPTH D OF STEEL, INCHES.
007400     03  FTG-DEPTH               PIC 9(2)V99.
007500*        ASSUMED FOOTING THICKNESS H, FT - NET SOIL PRESSURE CALC.
007600     03  FILLER                  PIC X(3).
