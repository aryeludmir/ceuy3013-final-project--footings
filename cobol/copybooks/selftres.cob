000100*****************************************************************
000200*        SELECT - CONSOLIDATED FOOTING RESULTS OUTPUT FILE      *
000300*****************************************************************
000400*
000500* 04/06/86 RJH - CREATED.
000600*
000800     SELECT FTG-RESULT-FILE ASSIGN TO "FOOTING-RESULTS"
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS FTG-RES-STATUS.
