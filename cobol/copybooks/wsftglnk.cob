000100*****************************************************************
000200*                                                               *
000300*         CALC-ENGINE PARAMETER BLOCK - FTG010 / FTGCALC         *
000400*                                                               *
000500*****************************************************************
000600*  SHARED BY THE BATCH DRIVER (FTG010, WHICH BUILDS IT AND CALLS
000700*  FTGCALC) AND THE CALC ENGINE ITSELF (FTGCALC, WHICH RECEIVES
000800*  IT IN ITS LINKAGE SECTION).  ONE FUNCTION PER CALL - SET
000900*  FTGC-FUNCTION BEFORE EACH CALL, FILL ONLY THE INPUT FIELDS
001000*  THAT FUNCTION USES, READ BACK ONLY ITS OUTPUT FIELD.
001100*
001200*  FUNCTION CODES.
001300*    1   FACTORED DESIGN LOAD            (ACI 5.3.1)
001400*    2   REQUIRED FLEXURAL STEEL AREA    (ACI 9.6.1.1)
001500*    3   MINIMUM FLEXURAL STEEL AREA     (ACI 9.6.1.2)
001600*    4   NET ALLOWABLE SOIL PRESSURE
001700*
001800*  CHANGES.
001900*  04/06/86 RJH - CREATED.
002000*  17/03/26 RJH - ADDED FTGC-INPUTS-ALT REDEFINE, USED BY FTGCALC
002100*                 TO CLEAR ALL INPUT SLOTS IN ONE MOVE ON ENTRY.
002110*  10/08/26 PJW - REMOVED FTGC-INPUTS-ALT (17/03/26 ABOVE) - IT WAS
002120*                 NEVER CALLED, AND CLEARING THE INPUT SLOTS ON
002130*                 ENTRY TO FTGCALC WOULD WIPE OUT THE VALUES FTG010
002140*                 HAS JUST MOVED IN FOR THE CALL. NOT A SAFE MOVE
002150*                 TO WIRE IN - TAKING IT OUT INSTEAD.
002200*
002400 01  FTGC-PARAMETER-BLOCK.
002500     03  FTGC-FUNCTION           PIC 9.
002600     03  FTGC-INPUTS.
002700         05  FTGC-DEAD-LOAD      PIC 9(5)V99.
002800         05  FTGC-LIVE-LOAD      PIC 9(5)V99.
002900         05  FTGC-RHO            PIC V9(5).
003000         05  FTGC-WIDTH          PIC 9(3)V99.
003100         05  FTGC-EFF-DEPTH      PIC 9(3)V99.
003200         05  FTGC-F-C            PIC 9(5).
003300         05  FTGC-GRADE          PIC 9(2).
003400         05  FTGC-A-S-P          PIC 9(4)V99.
003500         05  FTGC-W-E            PIC 9(3)V99.
003600         05  FTGC-W-C            PIC 9(3)V99.
003700         05  FTGC-BOTTOM         PIC 9(2)V99.
003800         05  FTGC-DEPTH          PIC 9(2)V99.
004100     03  FTGC-OUTPUTS.
004200         05  FTGC-FACT-LOAD      PIC 9(6)V99.
004300         05  FTGC-REQD-AREA      PIC 9(4)V9(4).
004400         05  FTGC-MIN-AREA       PIC 9(4)V9(4).
004500         05  FTGC-NET-ASP        PIC S9(5)V99.
004600     03  FILLER              PIC X(04).
