000100*****************************************************************
000200*                                                               *
000300*            FOOTING DETAIL REPORT - PRINT FILE LAYOUT          *
000400*            ONE BLOCK OF SEVEN LINES PER FOOTING                *
000500*                                                               *
000600*****************************************************************
000700*  132 COLUMN PRINT FILE.  NO CONTROL BREAKS - INPUT IS
000800*  UNORDERED.  A RUN TOTALS BLOCK IS WRITTEN AFTER THE LAST
000900*  FOOTING - SEE 8000-WRITE-TOTALS IN FTG010.
001000*
001100*  CHANGES.
001200*  04/06/86 RJH - CREATED.
001300*  19/02/91 RJH - WIDENED FROM 80 TO 132 TO MATCH THE WIDE
001400*                 CARRIAGE ON THE NEW LINE PRINTER.
001500*  17/03/26 RJH - ADDED FTG-PL-BLANK REDEFINE, USED BY
001600*                 8000-WRITE-TOTALS TO FORCE A BLANK LINE FIRST.
001700*
001900 FD  FTG-PRINT-FILE
002000     LABEL RECORDS ARE OMITTED
002100     RECORD CONTAINS 132 CHARACTERS.
002200*
002300 01  FTG-PRINT-LINE                  PIC X(132).
002400*
002500 01  FTG-PL-HEADING REDEFINES FTG-PRINT-LINE.
002600     03  FTG-PL-HD-LIT-1             PIC X(9)  VALUE "FOOTING: ".
002700     03  FTG-PL-HD-ID                PIC X(8).
002800     03  FTG-PL-HD-FILL-1            PIC X(3)  VALUE SPACES.
002900     03  FTG-PL-HD-LIT-2             PIC X(6)  VALUE "TYPE: ".
003000     03  FTG-PL-HD-TYPE              PIC X(6).
003100     03  FILLER                      PIC X(100) VALUE SPACES.
003200*
003300 01  FTG-PL-DETAIL REDEFINES FTG-PRINT-LINE.
003400     03  FTG-PL-DT-LABEL             PIC X(26).
003500     03  FTG-PL-DT-VALUE             PIC ---,---,--9.9999.
003600     03  FTG-PL-DT-UNITS             PIC X(8).
003700     03  FILLER                      PIC X(84) VALUE SPACES.
003800*
003900 01  FTG-PL-BARCOAT REDEFINES FTG-PRINT-LINE.
004000     03  FTG-PL-BC-LABEL             PIC X(26) VALUE
004100         "  BAR COATING ............".
004200     03  FTG-PL-BC-FILL              PIC X(1)  VALUE SPACE.
004300     03  FTG-PL-BC-VALUE             PIC X(6).
004400     03  FILLER                      PIC X(99) VALUE SPACES.
004500*
004600 01  FTG-PL-BLANK REDEFINES FTG-PRINT-LINE.
004700     03  FILLER                      PIC X(132) VALUE SPACES.
004800*
004900 01  FTG-PL-TOT-LABEL REDEFINES FTG-PRINT-LINE.
005000     03  FTG-PL-TL-TEXT              PIC X(30).
005100     03  FTG-PL-TL-VALUE             PIC ZZZ,ZZ9.
005200     03  FILLER                      PIC X(96) VALUE SPACES.
