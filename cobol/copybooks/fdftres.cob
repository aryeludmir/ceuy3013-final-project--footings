000100*****************************************************************
000200*                                                               *
000300*       CONSOLIDATED FOOTING RESULT RECORD - OUTPUT FILE        *
000400*       ONE RECORD PER FOOTING, APPENDED IN FILE ORDER          *
000500*                                                               *
000600*****************************************************************
000700*  FILE SIZE 80 BYTES FIXED, LINE SEQUENTIAL, NO KEY.
000800*
000900*  CHANGES.
001000*  04/06/86 RJH - CREATED.
001100*  11/08/99 RJH - Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, NO
001200*                 CHANGE REQUIRED.
001300*  17/03/26 RJH - ADDED FTG-RES-NET-ASP-UNSGN REDEFINE FOR THE
001400*                 OVERBURDEN-EXCEEDS-ALLOWABLE DISPLAY CASE.
001500*
001700 FD  FTG-RESULT-FILE
001800     LABEL RECORDS ARE STANDARD
001900     RECORD CONTAINS 80 CHARACTERS.
002000*
002100 01  FTG-RESULT-RECORD.
002200     03  FTG-RES-ID              PIC X(8).
002300     03  FTG-RES-TYPE            PIC X(6).
002400     03  FTG-RES-FACT-LOAD       PIC 9(6)V99.
002500*        DESIGN LOAD U, SAME UNITS AS THE INPUT LOADS.
002600     03  FTG-RES-NET-ASP         PIC S9(5)V99.
002700*        NET ALLOWABLE SOIL PRESSURE, PSF - MAY GO NEGATIVE IF
002800*        THE OVERBURDEN EXCEEDS THE GROSS ALLOWABLE.
002900     03  FTG-RES-NET-ASP-UNSGN REDEFINES FTG-RES-NET-ASP
003000                                 PIC 9(5)V99.
003100     03  FTG-RES-REQD-AREA       PIC 9(4)V9(4).
003200*        STEEL AREA REQUIRED BY ANALYSIS, RHO TIMES B TIMES D.
003300     03  FTG-RES-MIN-AREA        PIC 9(4)V9(4).
003400*        CODE-MINIMUM FLEXURAL STEEL AREA.
003500     03  FTG-RES-GOV-AREA        PIC 9(4)V9(4).
003600*        GOVERNING AREA - MAX OF REQUIRED AND MINIMUM.
003700     03  FTG-RES-BAR-COAT        PIC X(6).
003800     03  FILLER                  PIC X(21).
